000100***************************************************************** 
000200*    TAXTABS  -  PROGRESSIVE TAX BRACKET CONSTANT TABLES          
000300*    FEDERAL PLUS THE FIVE SUPPORTED STATE SCHEDULES (MA, CA,     
000400*    PA, MI, OH).  EACH BRACKET ENTRY IS A 14-BYTE FILLER OF      
000500*    RATE (99V999, PERCENT) FOLLOWED BY CEILING (9(09)); THE      
000600*    TOP BRACKET OF EACH SCHEDULE CARRIES 999999999 FOR           
000700*    "NO UPPER LIMIT".  6000-COMPUTE-BRACKET-TAX WALKS            
000800*    WHICHEVER SCHEDULE HAS BEEN COPIED INTO                      
000900*    CURRENT-BRACKET-WORK BY 6500-COMPUTE-COMBINED-TAX.           
001000*-----------------------------------------------------------      
001100*    CHANGE LOG                                                   
001200*    16MAR89 CJA  ORIGINAL FEDERAL TABLE FOR FINPROJ              PR-001
001300*    02AUG91 RJM  ADDED MA / CA / PA / MI STATE SCHEDULES         PR-017
001400*    11JUN94 LAT  ADDED OH STATE SCHEDULE                         PR-088
001500*    19FEB99 DPK  Y2K - CEILING CONSTANTS REVIEWED, NO            PR-204
001600*                 4-DIGIT YEAR DEPENDENCY FOUND                   
001700***************************************************************** 
001800 01  FEDERAL-BRACKET-CONSTANTS.                                   
001900     05  FILLER                  PIC X(14) VALUE '10000000011000'.
002000     05  FILLER                  PIC X(14) VALUE '12000000044725'.
002100     05  FILLER                  PIC X(14) VALUE '22000000095375'.
002200     05  FILLER                  PIC X(14) VALUE '24000000182100'.
002300     05  FILLER                  PIC X(14) VALUE '32000000231250'.
002400     05  FILLER                  PIC X(14) VALUE '35000000578125'.
002500     05  FILLER                  PIC X(14) VALUE '37000999999999'.
002600 01  FEDERAL-BRACKET-TABLE REDEFINES FEDERAL-BRACKET-CONSTANTS.   
002700     05  FED-BRKT-ENTRY OCCURS 7 TIMES.                           
002800         10  FED-BRKT-RATE           PIC 99V999.                  
002900         10  FED-BRKT-CEIL           PIC 9(09).                   
003000 77  FED-BRKT-COUNT              PIC S9(04) COMP VALUE 7.         
003100                                                                  
003200 01  MA-BRACKET-CONSTANTS.                                        
003300     05  FILLER                  PIC X(14) VALUE '05000999999999'.
003400 01  MA-BRACKET-TABLE REDEFINES MA-BRACKET-CONSTANTS.             
003500     05  MA-BRKT-ENTRY OCCURS 1 TIMES.                            
003600         10  MA-BRKT-RATE             PIC 99V999.                 
003700         10  MA-BRKT-CEIL             PIC 9(09).                  
003800 77  MA-BRKT-COUNT               PIC S9(04) COMP VALUE 1.         
003900                                                                  
004000 01  CA-BRACKET-CONSTANTS.                                        
004100     05  FILLER                  PIC X(14) VALUE '01000000009325'.
004200     05  FILLER                  PIC X(14) VALUE '02000000022107'.
004300     05  FILLER                  PIC X(14) VALUE '04000000034892'.
004400     05  FILLER                  PIC X(14) VALUE '06000000048435'.
004500     05  FILLER                  PIC X(14) VALUE '08000000061214'.
004600     05  FILLER                  PIC X(14) VALUE '09300000312686'.
004700     05  FILLER                  PIC X(14) VALUE '10300000375221'.
004800     05  FILLER                  PIC X(14) VALUE '11300000625369'.
004900     05  FILLER                  PIC X(14) VALUE '12300999999999'.
005000 01  CA-BRACKET-TABLE REDEFINES CA-BRACKET-CONSTANTS.             
005100     05  CA-BRKT-ENTRY OCCURS 9 TIMES.                            
005200         10  CA-BRKT-RATE             PIC 99V999.                 
005300         10  CA-BRKT-CEIL             PIC 9(09).                  
005400 77  CA-BRKT-COUNT               PIC S9(04) COMP VALUE 9.         
005500                                                                  
005600 01  PA-BRACKET-CONSTANTS.                                        
005700     05  FILLER                  PIC X(14) VALUE '03070999999999'.
005800 01  PA-BRACKET-TABLE REDEFINES PA-BRACKET-CONSTANTS.             
005900     05  PA-BRKT-ENTRY OCCURS 1 TIMES.                            
006000         10  PA-BRKT-RATE             PIC 99V999.                 
006100         10  PA-BRKT-CEIL             PIC 9(09).                  
006200 77  PA-BRKT-COUNT               PIC S9(04) COMP VALUE 1.         
006300                                                                  
006400 01  MI-BRACKET-CONSTANTS.                                        
006500     05  FILLER                  PIC X(14) VALUE '04250999999999'.
006600 01  MI-BRACKET-TABLE REDEFINES MI-BRACKET-CONSTANTS.             
006700     05  MI-BRKT-ENTRY OCCURS 1 TIMES.                            
006800         10  MI-BRKT-RATE             PIC 99V999.                 
006900         10  MI-BRKT-CEIL             PIC 9(09).                  
007000 77  MI-BRKT-COUNT               PIC S9(04) COMP VALUE 1.         
007100                                                                  
007200 01  OH-BRACKET-CONSTANTS.                                        
007300     05  FILLER                  PIC X(14) VALUE '00000000025000'.
007400     05  FILLER                  PIC X(14) VALUE '02765000044250'.
007500     05  FILLER                  PIC X(14) VALUE '03226000088450'.
007600     05  FILLER                  PIC X(14) VALUE '03688000110650'.
007700     05  FILLER                  PIC X(14) VALUE '03990999999999'.
007800 01  OH-BRACKET-TABLE REDEFINES OH-BRACKET-CONSTANTS.             
007900     05  OH-BRKT-ENTRY OCCURS 5 TIMES.                            
008000         10  OH-BRKT-RATE             PIC 99V999.                 
008100         10  OH-BRKT-CEIL             PIC 9(09).                  
008200 77  OH-BRKT-COUNT               PIC S9(04) COMP VALUE 5.         
