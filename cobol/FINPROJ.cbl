000100***************************************************************** 
000200*   LICENSED WORK PRODUCT - SYSTEMS GROUP - FINANCIAL SERVICES    
000300*   ALL RIGHTS RESERVED                                           
000400***************************************************************** 
000500 IDENTIFICATION DIVISION.                                         
000600 PROGRAM-ID. FINPROJ.                                             
000700 AUTHOR. C J ABRAMS.                                              
000800 INSTALLATION. SYSTEMS GROUP - FINANCIAL SERVICES DIVISION.       
000900 DATE-WRITTEN. 03/14/1989.                                        
001000 DATE-COMPILED.                                                   
001100 SECURITY. COMPANY CONFIDENTIAL.                                  
001200***************************************************************** 
001300*   FINPROJ - MULTI-YEAR FINANCIAL PLANNING PROJECTION BATCH      
001400*                                                                 
001500*   READS A FLOW-MASTER FILE OF REVENUE, EXPENSE, ASSET AND       
001600*   TAXABLE-INCOME STREAMS AND AN EVENT FILE OF ONE-TIME          
001700*   ADJUSTMENTS, SIMULATES A PLANNING HORIZON YEAR BY YEAR -      
001800*   GROWING ASSETS, APPLYING EVENTS, INVESTING SURPLUS CASH OR    
001900*   WITHDRAWING TO COVER A SHORTFALL - AND WRITES A PROJECTION    
002000*   FILE AND A COLUMNAR REPORT OF THE RESULT.  AN IMPLICIT DEBT   
002100*   STREAM CARRIES FORWARD ANY SHORTFALL THE ASSETS COULD NOT     
002200*   COVER.  A PROGRESSIVE FEDERAL-PLUS-STATE TAX ENGINE IS        
002300*   PROVIDED FOR TAXABLE-INCOME STREAMS (SEE 6000-6600 BELOW).    
002400*                                                                 
002500*   INPUT.   FLOWMSTR - FLOW-MASTER STREAM DEFINITIONS            
002600*            EVENTDAT - ONE-TIME EVENT / ACTION DEFINITIONS       
002700*            SYSIN    - PARAMETER CARD, HORIZON LENGTH            
002800*   OUTPUT.  PROJDAT  - PROJECTION RECORDS, ONE PER STREAM/YEAR   
002900*            PROJRPT  - COLUMNAR PROJECTION REPORT                
003000*-----------------------------------------------------------      
003100*   CHANGE LOG                                                    
003200*   14MAR89 CJA  ORIGINAL PROGRAM, FLOW-MASTER LOAD AND           PR-001
003300*                PROJECTION FILE PRODUCED, NO EVENTS OR TAX       
003400*   02AUG91 RJM  ADDED EVENT ENGINE (4200-APPLY-EVENTS) AND       PR-017
003500*                ASSET DEPOSIT CAPS / ALLOCATIONS                 
003600*   14AUG91 RJM  FIXED 4300-INVEST-SURPLUS - ALLOCATED            PR-019
003700*                DEPOSITS WERE COMPOUNDING AGAINST THE            
003800*                ALREADY-REDUCED SURPLUS INSTEAD OF THE           
003900*                POST-CAP REMAINDER                               
004000*   11JUN94 LAT  ADDED PROGRESSIVE TAX ENGINE (6000-6600)         PR-088
004100*                FOR TAXABLE-INCOME STREAMS PER ACTUARIAL         
004200*                REQUEST AR-41                                    
004300*   03MAR96 LAT  OH STATE SCHEDULE WAS MISSING ITS ZERO-RATE      PR-126
004400*                FIRST BRACKET - CORRECTED IN TAXTABS             
004500*   19FEB99 DPK  Y2K - WS-MODEL-START-YEAR AND ALL YEAR           PR-204
004600*                FIELDS CONFIRMED 4-DIGIT, PARAM-RECORD           
004700*                CONFIRMED 4-DIGIT ON INPUT, NO CHANGE            
004800*                REQUIRED TO THIS PROGRAM                         
004900*   07SEP99 DPK  CORRECTED 4400-WITHDRAW-DEFICIT - RESIDUE        PR-217
005000*                WAS BEING POSTED ONCE PER ASSET INSTEAD OF       
005100*                ONCE PER YEAR AFTER THE WALK TERMINATED          
005200*   11APR00 RJM  ADDED THRU ON EVERY PERFORM THAT ENTERS A        PR-233
005300*                PARAGRAPH CONTAINING AN INTERNAL GO TO nnn-EXIT  
005400*                (1500, 4055, 4110, 4210, 4311, 4411) - A BARE    
005500*                PERFORM ONLY COVERS THE NAMED PARAGRAPH, SO THE  
005600*                GO TO WAS FALLING THROUGH PAST THE RETURN POINT  
005700*                INTO WHATEVER PARAGRAPH FOLLOWS PHYSICALLY       
005800***************************************************************** 
005900                                                                  
006000 ENVIRONMENT DIVISION.                                            
006100 CONFIGURATION SECTION.                                           
006200 SOURCE-COMPUTER. IBM-370.                                        
006300 OBJECT-COMPUTER. IBM-370.                                        
006400 SPECIAL-NAMES.                                                   
006500     C01 IS TOP-OF-FORM.                                          
006600                                                                  
006700 INPUT-OUTPUT SECTION.                                            
006800 FILE-CONTROL.                                                    
006900     SELECT FLOW-MASTER-FILE ASSIGN TO FLOWMSTR                   
007000         ORGANIZATION IS LINE SEQUENTIAL                          
007100         FILE STATUS IS FLOWMSTR-STATUS.                          
007200     SELECT EVENT-FILE ASSIGN TO EVENTDAT                         
007300         ORGANIZATION IS LINE SEQUENTIAL                          
007400         FILE STATUS IS EVENTDAT-STATUS.                          
007500     SELECT PROJECTION-FILE ASSIGN TO PROJDAT                     
007600         ORGANIZATION IS LINE SEQUENTIAL                          
007700         FILE STATUS IS PROJDAT-STATUS.                           
007800     SELECT REPORT-FILE ASSIGN TO PROJRPT                         
007900         ORGANIZATION IS LINE SEQUENTIAL                          
008000         FILE STATUS IS PROJRPT-STATUS.                           
008100                                                                  
008200 DATA DIVISION.                                                   
008300 FILE SECTION.                                                    
008400                                                                  
008500 FD  FLOW-MASTER-FILE                                             
008600     LABEL RECORDS ARE STANDARD                                   
008700     RECORD CONTAINS 70 CHARACTERS.                               
008800 COPY FLOWREC.                                                    
008900                                                                  
009000 FD  EVENT-FILE                                                   
009100     LABEL RECORDS ARE STANDARD                                   
009200     RECORD CONTAINS 81 CHARACTERS.                               
009300 COPY EVNTREC.                                                    
009400                                                                  
009500 FD  PROJECTION-FILE                                              
009600     LABEL RECORDS ARE STANDARD                                   
009700     RECORD CONTAINS 40 CHARACTERS.                               
009800 COPY PROJREC.                                                    
009900                                                                  
010000 FD  REPORT-FILE                                                  
010100     LABEL RECORDS ARE STANDARD                                   
010200     RECORD CONTAINS 132 CHARACTERS.                              
010300 01  REPORT-REC                     PIC X(132).                   
010400                                                                  
010500 WORKING-STORAGE SECTION.                                         
010600*-----------------------------------------------------------      
010700*   FILE STATUS AND END-OF-FILE SWITCHES                          
010800*-----------------------------------------------------------      
010900 77  FLOWMSTR-STATUS                PIC XX.                       
011000 77  EVENTDAT-STATUS                PIC XX.                       
011100 77  PROJDAT-STATUS                 PIC XX.                       
011200 77  PROJRPT-STATUS                 PIC XX.                       
011300 77  FLOW-EOF-SW                    PIC 9 VALUE 0.                
011400     88  FLOW-EOF                       VALUE 1.                  
011500 77  EVENT-EOF-SW                   PIC 9 VALUE 0.                
011600     88  EVENT-EOF                      VALUE 1.                  
011700 77  ALLOC-ERROR-SW                 PIC X(01) VALUE 'N'.          
011800     88  ALLOCATION-ERROR               VALUE 'Y'.                
011900 77  INPUT-ERROR-SW                 PIC X(01) VALUE 'N'.          
012000     88  INPUT-ERROR                    VALUE 'Y'.                
012100 77  TARGET-FOUND-SW                PIC X(01) VALUE 'N'.          
012200     88  TARGET-FOUND                   VALUE 'Y'.                
012300 77  WS-FILE-STATUS-CHECK            PIC XX.                      
012400 77  WS-FILE-NAME-CHECK              PIC X(12).                   
012500                                                                  
012600*-----------------------------------------------------------      
012700*   RUN DATE - REPORT HEADING ONLY (NOT A BUSINESS FIELD)         
012800*-----------------------------------------------------------      
012900 01  WS-RUN-DATE-GROUP               PIC 9(06).                   
013000 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-GROUP.              
013100     05  WS-RUN-DATE-YY               PIC 99.                     
013200     05  WS-RUN-DATE-MM               PIC 99.                     
013300     05  WS-RUN-DATE-DD               PIC 99.                     
013400                                                                  
013500*-----------------------------------------------------------      
013600*   RUN PARAMETER                                                 
013700*-----------------------------------------------------------      
013800 01  PARAM-RECORD.                                                
013900     05  P-HORIZON-YEARS             PIC 999.                     
014000     05  FILLER                      PIC X(77).                   
014100                                                                  
014200*-----------------------------------------------------------      
014300*   HORIZON / SUBSCRIPT / INDEX WORK FIELDS - ALL COMP            
014400*-----------------------------------------------------------      
014500 77  WS-HORIZON                     PIC S9(04) COMP.              
014600 77  WS-MODEL-START-YEAR            PIC 9(04).                    
014700 77  WS-CURRENT-YEAR                PIC 9(04).                    
014800 77  WS-YEAR-OFFSET                 PIC S9(04) COMP.              
014900 77  WS-LOOKUP-YEAR                 PIC 9(04).                    
015000 77  WS-LOOKUP-IDX                  PIC S9(04) COMP.              
015100 77  WS-THIS-IDX                    PIC S9(04) COMP.              
015200 77  WS-NEXT-IDX                    PIC S9(04) COMP.              
015300 77  WS-TARGET-IDX                  PIC S9(04) COMP.              
015400 77  WS-DEBT-IDX                    PIC S9(04) COMP.              
015500 77  WS-SUB1                        PIC S9(04) COMP.              
015600 77  WS-SUB2                        PIC S9(04) COMP.              
015700 77  WS-DUR-OFFSET                  PIC S9(04) COMP.              
015800 77  WS-ACTION-DUR-EFF              PIC S9(04) COMP.              
015900 77  WS-YT-IDX                      PIC S9(04) COMP.              
016000 77  WS-ASSET-COUNT                 PIC S9(04) COMP.              
016100 77  WS-SEED-VALUE                  PIC S9(11).                   
016200 77  WS-SEED-MULT                   PIC 9(01)V9(04).              
016300                                                                  
016400*-----------------------------------------------------------      
016500*   CASH-FLOW / ASSET-ENGINE WORK FIELDS                          
016600*-----------------------------------------------------------      
016700 77  WS-SURPLUS                     PIC S9(11).                   
016800 77  WS-POST-CAP-SURPLUS            PIC S9(11).                   
016900 77  WS-DEFICIT                     PIC S9(11).                   
017000 77  WS-RESIDUE                     PIC S9(11).                   
017100 77  WS-DEPOSIT-SPACE               PIC S9(11).                   
017200 77  WS-DEP-REQUEST-AMT             PIC S9(11).                   
017300 77  WS-DEP-ACTUAL-AMT              PIC S9(11).                   
017400 77  WS-WD-REQUEST-AMT              PIC S9(11).                   
017500 77  WS-WD-ACTUAL-AMT               PIC S9(11).                   
017600 77  WS-ALLOC-AMT                   PIC S9(11).                   
017700 77  WS-ALLOC-SUM                   PIC S9(04)V9(04).             
017800 77  WS-ALLOC-TOLERANCE             PIC V9(04) VALUE 0.0001.      
017900 77  WS-ALLOC-DIFF                  PIC S9(04)V9(04).             
018000 77  WS-TOTAL-REVENUE               PIC S9(11).                   
018100 77  WS-TOTAL-EXPENSE               PIC S9(11).                   
018200 77  WS-DEBT-THIS-YEAR              PIC S9(11).                   
018300 77  WS-ASSET-TOTAL                 PIC S9(11).                   
018400                                                                  
018500*-----------------------------------------------------------      
018600*   TAX ENGINE WORK FIELDS                                        
018700*-----------------------------------------------------------      
018800 77  CUR-BRKT-COUNT                 PIC S9(04) COMP.              
018900 01  CUR-BRKT-AREA.                                               
019000     05  CUR-BRKT-ENTRY OCCURS 9 TIMES INDEXED BY CUR-BRKT-IDX.   
019100         10  CUR-BRKT-RATE               PIC 99V999.              
019200         10  CUR-BRKT-CEIL               PIC 9(09).               
019300     05  FILLER                      PIC X(04).                   
019400 01  CUR-BRKT-FLAT REDEFINES CUR-BRKT-AREA.                       
019500     05  CUR-BRKT-FLAT-BYTES         PIC X(130).                  
019600 77  TAX-CALC-INCOME                PIC S9(09)V99 COMP-3.         
019700 77  TAX-CALC-RESULT                PIC S9(09)V99 COMP-3.         
019800 77  TAX-PREV-CEIL                  PIC 9(09) COMP-3.             
019900 77  TAX-SLICE-AMT                  PIC S9(09)V99 COMP-3.         
020000 77  TAX-FED-AMT                    PIC S9(09)V99 COMP-3.         
020100 77  TAX-STATE-AMT                  PIC S9(09)V99 COMP-3.         
020200 77  TAX-COMBINED-AMT               PIC S9(09) COMP-3.            
020300                                                                  
020400*-----------------------------------------------------------      
020500*   EVENT-ENGINE WORK FIELDS                                      
020600*-----------------------------------------------------------      
020700 77  WS-MIN-ACTION-YEAR             PIC 9(04).                    
020800                                                                  
020900*-----------------------------------------------------------      
021000*   YEAR-BY-YEAR REPORT TOTALS, CARRIED FOR 0900-PRINT-REPORT     
021100*-----------------------------------------------------------      
021200 01  YEAR-TOTALS-TABLE.                                           
021300     05  YT-ENTRY OCCURS 101 TIMES INDEXED BY YT-IDX.             
021400         10  YT-YEAR                     PIC 9(04).               
021500         10  YT-TOTAL-REVENUE             PIC S9(11).             
021600         10  YT-TOTAL-EXPENSE             PIC S9(11).             
021700         10  YT-CASH-FLOW                 PIC S9(11).             
021800         10  YT-TOTAL-ASSETS              PIC S9(11).             
021900         10  YT-DEBT                      PIC S9(11).             
022000     05  FILLER                      PIC X(04).                   
022100 77  YT-GRAND-REVENUE                PIC S9(11).                  
022200 77  YT-GRAND-EXPENSE                PIC S9(11).                  
022300                                                                  
022400*-----------------------------------------------------------      
022500*   PRINT LINE LAYOUTS (ADAPTED FROM THE OLD WRKSFINL             
022600*   PRINT-REC / PRINT-REC2 HABIT OF A FLAT FD RECORD PLUS A       
022700*   REDEFINED GROUP FOR EDITED OUTPUT)                            
022800*-----------------------------------------------------------      
022900 01  PRINT-HEAD.                                                  
023000     05  FILLER                      PIC X(05) VALUE SPACES.      
023100     05  FILLER                      PIC X(40) VALUE              
023200             'MULTI-YEAR FINANCIAL PROJECTION REPORT '.           
023300     05  FILLER                      PIC X(09) VALUE              
023400             'HORIZON  '.                                         
023500     05  PH-HORIZON                   PIC ZZ9.                    
023600     05  FILLER                      PIC X(06) VALUE              
023700             ' YEARS'.                                            
023800     05  FILLER                      PIC X(63) VALUE SPACES.      
023900                                                                  
024000 01  PRINT-COLUMN-HEADS.                                          
024100     05  FILLER                      PIC X(08) VALUE SPACES.      
024200     05  FILLER                      PIC X(04) VALUE 'YEAR'.      
024300     05  FILLER                      PIC X(08) VALUE SPACES.      
024400     05  FILLER                      PIC X(08) VALUE 'REVENUE'.   
024500     05  FILLER                      PIC X(08) VALUE SPACES.      
024600     05  FILLER                      PIC X(08) VALUE 'EXPENSE'.   
024700     05  FILLER                      PIC X(05) VALUE SPACES.      
024800     05  FILLER                      PIC X(10) VALUE              
024900             'CASH FLOW '.                                        
025000     05  FILLER                      PIC X(04) VALUE SPACES.      
025100     05  FILLER                      PIC X(06) VALUE 'ASSETS'.    
025200     05  FILLER                      PIC X(06) VALUE SPACES.      
025300     05  FILLER                      PIC X(04) VALUE 'DEBT'.      
025400     05  FILLER                      PIC X(53) VALUE SPACES.      
025500                                                                  
025600 01  PRINT-DETAIL-LINE.                                           
025700     05  FILLER                      PIC X(04) VALUE SPACES.      
025800     05  PD-YEAR                      PIC 9(04).                  
025900     05  FILLER                      PIC X(04) VALUE SPACES.      
026000     05  PD-REVENUE                   PIC ZZZ,ZZZ,ZZ9-.           
026100     05  FILLER                      PIC X(03) VALUE SPACES.      
026200     05  PD-EXPENSE                   PIC ZZZ,ZZZ,ZZ9-.           
026300     05  FILLER                      PIC X(03) VALUE SPACES.      
026400     05  PD-CASH-FLOW                 PIC ZZZ,ZZZ,ZZ9-.           
026500     05  FILLER                      PIC X(03) VALUE SPACES.      
026600     05  PD-ASSETS                    PIC ZZZ,ZZZ,ZZ9-.           
026700     05  FILLER                      PIC X(03) VALUE SPACES.      
026800     05  PD-DEBT                      PIC ZZZ,ZZZ,ZZ9-.           
026900     05  FILLER                      PIC X(48) VALUE SPACES.      
027000                                                                  
027100 01  PRINT-TOTALS-LINE.                                           
027200     05  PT-LABEL                     PIC X(12) VALUE             
027300             'GRAND TOTALS'.                                      
027400     05  PT-YEAR                      PIC X(04) VALUE SPACES.     
027500     05  FILLER                      PIC X(04) VALUE SPACES.      
027600     05  PT-REVENUE                   PIC ZZZ,ZZZ,ZZ9-.           
027700     05  FILLER                      PIC X(03) VALUE SPACES.      
027800     05  PT-EXPENSE                   PIC ZZZ,ZZZ,ZZ9-.           
027900     05  FILLER                      PIC X(03) VALUE SPACES.      
028000     05  PT-CASH-FLOW                 PIC ZZZ,ZZZ,ZZ9-.           
028100     05  FILLER                      PIC X(03) VALUE SPACES.      
028200     05  PT-ASSETS                    PIC ZZZ,ZZZ,ZZ9-.           
028300     05  FILLER                      PIC X(03) VALUE SPACES.      
028400     05  PT-DEBT                      PIC ZZZ,ZZZ,ZZ9-.           
028500     05  FILLER                      PIC X(40) VALUE SPACES.      
028600                                                                  
028700 COPY STRMTBL.                                                    
028800 COPY EVNTTBL.                                                    
028900 COPY TAXTABS.                                                    
029000                                                                  
029100 PROCEDURE DIVISION.                                              
029200 TOP-LEVEL SECTION.                                               
029300*    MODEL START YEAR MUST BE KNOWN BEFORE THE DEBT STREAM CAN    
029400*    BE BUILT, SO 1700 RUNS AHEAD OF 1600 HERE - SEE THE NOTE     
029500*    AT 1700-DETERMINE-HORIZON.                                   
029600     PERFORM 0100-INITIALIZE-PROGRAM                              
029700     PERFORM 0200-LOAD-FLOW-MASTER                                
029800     PERFORM 0300-LOAD-EVENT-FILE                                 
029900     PERFORM 1500-VALIDATE-ALLOCATIONS THRU 1500-EXIT             
030000     IF ALLOCATION-ERROR                                          
030100         STOP RUN                                                 
030200     END-IF                                                       
030300     PERFORM 1700-DETERMINE-HORIZON                               
030400     PERFORM 1600-BUILD-DEBT-STREAM                               
030500     PERFORM 1650-INIT-ALL-STREAMS                                
030600     PERFORM 1800-RESOLVE-EVENT-YEARS                             
030700     PERFORM 4000-RUN-SIMULATION                                  
030800     PERFORM 0800-WRITE-PROJECTION-FILE                           
030900     PERFORM 0900-PRINT-REPORT                                    
031000                                                                  
031100     CLOSE FLOW-MASTER-FILE                                       
031200           EVENT-FILE                                             
031300           PROJECTION-FILE                                        
031400           REPORT-FILE                                            
031500                                                                  
031600     STOP RUN.                                                    
031700                                                                  
031800***************************************************************** 
031900*   0100 SECTION - OPEN FILES, ACCEPT RUN PARAMETER               
032000***************************************************************** 
032100 0100-INITIALIZE-PROGRAM.                                         
032200     ACCEPT PARAM-RECORD FROM SYSIN                               
032300     MOVE P-HORIZON-YEARS TO WS-HORIZON                           
032400     ACCEPT WS-RUN-DATE-GROUP FROM DATE                           
032500     MOVE 0 TO ST-STREAM-COUNT                                    
032600     MOVE 0 TO EV-EVENT-COUNT                                     
032700     MOVE 0 TO YT-GRAND-REVENUE                                   
032800     MOVE 0 TO YT-GRAND-EXPENSE                                   
032900                                                                  
033000     OPEN INPUT FLOW-MASTER-FILE                                  
033100     MOVE FLOWMSTR-STATUS TO WS-FILE-STATUS-CHECK                 
033200     MOVE 'FLOWMSTR' TO WS-FILE-NAME-CHECK                        
033300     PERFORM OPEN-CHECK                                           
033400                                                                  
033500     OPEN INPUT EVENT-FILE                                        
033600     MOVE EVENTDAT-STATUS TO WS-FILE-STATUS-CHECK                 
033700     MOVE 'EVENTDAT' TO WS-FILE-NAME-CHECK                        
033800     PERFORM OPEN-CHECK                                           
033900                                                                  
034000     OPEN OUTPUT PROJECTION-FILE                                  
034100     MOVE PROJDAT-STATUS TO WS-FILE-STATUS-CHECK                  
034200     MOVE 'PROJDAT' TO WS-FILE-NAME-CHECK                         
034300     PERFORM OPEN-CHECK                                           
034400                                                                  
034500     OPEN OUTPUT REPORT-FILE                                      
034600     MOVE PROJRPT-STATUS TO WS-FILE-STATUS-CHECK                  
034700     MOVE 'PROJRPT' TO WS-FILE-NAME-CHECK                         
034800     PERFORM OPEN-CHECK.                                          
034900                                                                  
035000 0100-EXIT.                                                       
035100     EXIT.                                                        
035200                                                                  
035300***************************************************************** 
035400*   0200 SECTION - LOAD FLOW-MASTER INTO THE STREAM TABLE         
035500*   ROW-FILLING (FLOW ENGINE INIT) IS DEFERRED TO 1650/2000 -     
035600*   THE MODEL START YEAR IS NOT YET KNOWN HERE.  ROW 1 OF EACH    
035700*   ENTRY'S YEAR-VALUE TABLE IS USED AS TEMPORARY HOLDING FOR     
035800*   FM-INITIAL-VALUE / FM-MULTIPLIER UNTIL THEN.                  
035900***************************************************************** 
036000 0200-LOAD-FLOW-MASTER.                                           
036100     PERFORM 0210-READ-FLOW-MASTER                                
036200         UNTIL FLOW-EOF.                                          
036300                                                                  
036400 0200-EXIT.                                                       
036500     EXIT.                                                        
036600                                                                  
036700 0210-READ-FLOW-MASTER.                                           
036800     READ FLOW-MASTER-FILE                                        
036900         AT END                                                   
037000             SET FLOW-EOF TO TRUE                                 
037100         NOT AT END                                               
037200             PERFORM 0220-STORE-FLOW-MASTER                       
037300     END-READ.                                                    
037400                                                                  
037500 0210-EXIT.                                                       
037600     EXIT.                                                        
037700                                                                  
037800 0220-STORE-FLOW-MASTER.                                          
037900     IF FM-INITIAL-VALUE IS NEGATIVE                              
038000         DISPLAY 'FINPROJ - INVALID FLOW-MASTER RECORD, '         
038100             'NEGATIVE INITIAL VALUE - ' FM-NAME                  
038200         SET INPUT-ERROR TO TRUE                                  
038300         STOP RUN                                                 
038400     END-IF                                                       
038500                                                                  
038600     ADD 1 TO ST-STREAM-COUNT                                     
038700     SET ST-IDX TO ST-STREAM-COUNT                                
038800     MOVE FM-NAME          TO ST-NAME(ST-IDX)                     
038900     MOVE FM-KIND          TO ST-KIND(ST-IDX)                     
039000     MOVE FM-START-YEAR    TO ST-START-YEAR(ST-IDX)               
039100     MOVE FM-CAP-VALUE     TO ST-CAP-VALUE(ST-IDX)                
039200     MOVE FM-ALLOCATION    TO ST-ALLOCATION(ST-IDX)               
039300     MOVE FM-STATE-CODE    TO ST-STATE-CODE(ST-IDX)               
039400     MOVE FM-INITIAL-VALUE TO ST-BASE-VALUE(ST-IDX, 1)            
039500     MOVE FM-MULTIPLIER    TO ST-YR-MULT(ST-IDX, 1).              
039600                                                                  
039700 0220-EXIT.                                                       
039800     EXIT.                                                        
039900                                                                  
040000***************************************************************** 
040100*   0300 SECTION - LOAD EVENT FILE INTO THE EVENT TABLE           
040200***************************************************************** 
040300 0300-LOAD-EVENT-FILE.                                            
040400     PERFORM 0310-READ-EVENT-FILE                                 
040500         UNTIL EVENT-EOF.                                         
040600                                                                  
040700 0300-EXIT.                                                       
040800     EXIT.                                                        
040900                                                                  
041000 0310-READ-EVENT-FILE.                                            
041100     READ EVENT-FILE                                              
041200         AT END                                                   
041300             SET EVENT-EOF TO TRUE                                
041400         NOT AT END                                               
041500             PERFORM 0320-STORE-EVENT                             
041600     END-READ.                                                    
041700                                                                  
041800 0310-EXIT.                                                       
041900     EXIT.                                                        
042000                                                                  
042100 0320-STORE-EVENT.                                                
042200     ADD 1 TO EV-EVENT-COUNT                                      
042300     SET EV-IDX TO EV-EVENT-COUNT                                 
042400     MOVE EV-NAME          TO EV-T-NAME(EV-IDX)                   
042500     MOVE EV-YEAR          TO EV-T-YEAR(EV-IDX)                   
042600     MOVE EV-TARGET-NAME   TO EV-T-TARGET-NAME(EV-IDX)            
042700     MOVE EV-ACTION-CODE   TO EV-T-ACTION-CODE(EV-IDX)            
042800     MOVE EV-ACTION-YEAR   TO EV-T-ACTION-YEAR(EV-IDX)            
042900     MOVE EV-ACTION-AMT    TO EV-T-ACTION-AMT(EV-IDX)             
043000     MOVE EV-ACTION-RATE   TO EV-T-ACTION-RATE(EV-IDX)            
043100     MOVE EV-ACTION-DUR    TO EV-T-ACTION-DUR(EV-IDX).            
043200                                                                  
043300 0320-EXIT.                                                       
043400     EXIT.                                                        
043500                                                                  
043600***************************************************************** 
043700*   0800 SECTION - WRITE THE PROJECTION OUTPUT FILE               
043800***************************************************************** 
043900 0800-WRITE-PROJECTION-FILE.                                      
044000     PERFORM 0810-WRITE-YEAR-STREAMS                              
044100         VARYING WS-YEAR-OFFSET FROM 1 BY 1                       
044200         UNTIL WS-YEAR-OFFSET > WS-HORIZON.                       
044300                                                                  
044400 0800-EXIT.                                                       
044500     EXIT.                                                        
044600                                                                  
044700 0810-WRITE-YEAR-STREAMS.                                         
044800     COMPUTE WS-CURRENT-YEAR =                                    
044900         WS-MODEL-START-YEAR + WS-YEAR-OFFSET - 1                 
045000     PERFORM 0820-WRITE-ONE-STREAM                                
045100         VARYING ST-IDX FROM 1 BY 1                               
045200         UNTIL ST-IDX > ST-STREAM-COUNT.                          
045300                                                                  
045400 0810-EXIT.                                                       
045500     EXIT.                                                        
045600                                                                  
045700 0820-WRITE-ONE-STREAM.                                           
045800     MOVE WS-CURRENT-YEAR TO WS-LOOKUP-YEAR                       
045900     PERFORM 5000-YEAR-TO-INDEX                                   
046000     IF WS-LOOKUP-IDX NOT = 0                                     
046100         MOVE WS-CURRENT-YEAR TO PROJ-YEAR                        
046200         MOVE ST-NAME(ST-IDX) TO PROJ-NAME                        
046300         MOVE ST-KIND(ST-IDX) TO PROJ-KIND                        
046400         MOVE ST-BASE-VALUE(ST-IDX, WS-LOOKUP-IDX)                
046500             TO PROJ-VALUE                                        
046600         WRITE PROJECTION-REC                                     
046700     END-IF.                                                      
046800                                                                  
046900 0820-EXIT.                                                       
047000     EXIT.                                                        
047100                                                                  
047200***************************************************************** 
047300*   0900 SECTION - PRINT THE COLUMNAR PROJECTION REPORT           
047400***************************************************************** 
047500 0900-PRINT-REPORT.                                               
047600     MOVE WS-HORIZON TO PH-HORIZON                                
047700     WRITE REPORT-REC FROM PRINT-HEAD                             
047800     WRITE REPORT-REC FROM PRINT-COLUMN-HEADS                     
047900     PERFORM 0950-PRINT-DETAIL-LINE                               
048000         VARYING WS-YEAR-OFFSET FROM 1 BY 1                       
048100         UNTIL WS-YEAR-OFFSET > WS-HORIZON                        
048200     PERFORM 0960-PRINT-TOTALS-LINE.                              
048300                                                                  
048400 0900-EXIT.                                                       
048500     EXIT.                                                        
048600                                                                  
048700 0950-PRINT-DETAIL-LINE.                                          
048800     SET YT-IDX TO WS-YEAR-OFFSET                                 
048900     MOVE YT-YEAR(YT-IDX)         TO PD-YEAR                      
049000     MOVE YT-TOTAL-REVENUE(YT-IDX) TO PD-REVENUE                  
049100     MOVE YT-TOTAL-EXPENSE(YT-IDX) TO PD-EXPENSE                  
049200     MOVE YT-CASH-FLOW(YT-IDX)     TO PD-CASH-FLOW                
049300     MOVE YT-TOTAL-ASSETS(YT-IDX)  TO PD-ASSETS                   
049400     MOVE YT-DEBT(YT-IDX)          TO PD-DEBT                     
049500     WRITE REPORT-REC FROM PRINT-DETAIL-LINE.                     
049600                                                                  
049700 0950-EXIT.                                                       
049800     EXIT.                                                        
049900                                                                  
050000 0960-PRINT-TOTALS-LINE.                                          
050100     SET YT-IDX TO WS-HORIZON                                     
050200     MOVE YT-GRAND-REVENUE TO PT-REVENUE                          
050300     MOVE YT-GRAND-EXPENSE TO PT-EXPENSE                          
050400     COMPUTE PT-CASH-FLOW = YT-GRAND-REVENUE - YT-GRAND-EXPENSE   
050500     MOVE YT-TOTAL-ASSETS(YT-IDX) TO PT-ASSETS                    
050600     MOVE YT-DEBT(YT-IDX)         TO PT-DEBT                      
050700     WRITE REPORT-REC FROM PRINT-TOTALS-LINE.                     
050800                                                                  
050900 0960-EXIT.                                                       
051000     EXIT.                                                        
051100                                                                  
051200***************************************************************** 
051300*   1500 SECTION - VALIDATE ASSET ALLOCATION PERCENTAGES          
051400*   SUM OF ALLOCATION OVER ALL ASSET STREAMS MUST COME TO         
051500*   1.0000 (TOLERANCE +/- 0.0001).  A RUN WITH NO ALLOCATIONS     
051600*   ENTERED AT ALL (SUM ZERO) IS THE DEGENERATE EQUAL-SPLIT       
051700*   CASE AND IS ALSO ACCEPTED.                                    
051800***************************************************************** 
051900 1500-VALIDATE-ALLOCATIONS.                                       
052000     MOVE 0 TO WS-ALLOC-SUM                                       
052100     MOVE 0 TO WS-ASSET-COUNT                                     
052200     MOVE 'N' TO ALLOC-ERROR-SW                                   
052300     PERFORM 1510-SUM-ONE-ALLOCATION                              
052400         VARYING ST-IDX FROM 1 BY 1                               
052500         UNTIL ST-IDX > ST-STREAM-COUNT                           
052600     IF WS-ASSET-COUNT = 0                                        
052700         GO TO 1500-EXIT                                          
052800     END-IF                                                       
052900     IF WS-ALLOC-SUM = 0                                          
053000         GO TO 1500-EXIT                                          
053100     END-IF                                                       
053200     COMPUTE WS-ALLOC-DIFF = WS-ALLOC-SUM - 1.0000                
053300     IF WS-ALLOC-DIFF > WS-ALLOC-TOLERANCE                        
053400         OR WS-ALLOC-DIFF < ( 0 - WS-ALLOC-TOLERANCE )            
053500         DISPLAY 'FINPROJ - ASSET ALLOCATIONS DO NOT SUM '        
053600             'TO 1.0000, SUM IS ' WS-ALLOC-SUM                    
053700         SET ALLOCATION-ERROR TO TRUE                             
053800     END-IF.                                                      
053900                                                                  
054000 1500-EXIT.                                                       
054100     EXIT.                                                        
054200                                                                  
054300 1510-SUM-ONE-ALLOCATION.                                         
054400     IF ST-ASSET(ST-IDX)                                          
054500         ADD 1 TO WS-ASSET-COUNT                                  
054600         ADD ST-ALLOCATION(ST-IDX) TO WS-ALLOC-SUM                
054700     END-IF.                                                      
054800                                                                  
054900 1510-EXIT.                                                       
055000     EXIT.                                                        
055100                                                                  
055200***************************************************************** 
055300*   1600 SECTION - APPEND THE IMPLICIT DEBT STREAM                
055400*   DEBT RUNS ONE YEAR LONGER THAN THE HORIZON SO A DEFICIT       
055500*   POSTED IN THE FINAL SIMULATED YEAR HAS A Y+1 ROW TO LAND      
055600*   ON.  DEBT CARRIES NO GROWTH MULTIPLIER OF ITS OWN.            
055700***************************************************************** 
055800 1600-BUILD-DEBT-STREAM.                                          
055900     ADD 1 TO ST-STREAM-COUNT                                     
056000     SET ST-IDX TO ST-STREAM-COUNT                                
056100     MOVE ST-STREAM-COUNT TO WS-DEBT-IDX                          
056200     MOVE 'DEBT'               TO ST-NAME(ST-IDX)                 
056300     MOVE 'D'                  TO ST-KIND(ST-IDX)                 
056400     MOVE WS-MODEL-START-YEAR  TO ST-START-YEAR(ST-IDX)           
056500     MOVE 0                    TO ST-CAP-VALUE(ST-IDX)            
056600     MOVE 0                    TO ST-ALLOCATION(ST-IDX)           
056700     MOVE SPACES               TO ST-STATE-CODE(ST-IDX)           
056800     COMPUTE ST-DURATION(ST-IDX) = WS-HORIZON + 1                 
056900     MOVE 0                    TO ST-BASE-VALUE(ST-IDX, 1)        
057000     MOVE 0                    TO ST-YR-MULT(ST-IDX, 1).          
057100                                                                  
057200 1600-EXIT.                                                       
057300     EXIT.                                                        
057400                                                                  
057500***************************************************************** 
057600*   1650 SECTION - EXPAND EVERY STREAM'S YEAR-VALUE ROWS          
057700*   (FLOW ENGINE INIT, INCLUDING THE DEBT STREAM JUST BUILT)      
057800***************************************************************** 
057900 1650-INIT-ALL-STREAMS.                                           
058000     PERFORM 2000-INIT-FLOW-STREAM                                
058100         VARYING ST-IDX FROM 1 BY 1                               
058200         UNTIL ST-IDX > ST-STREAM-COUNT.                          
058300                                                                  
058400 1650-EXIT.                                                       
058500     EXIT.                                                        
058600                                                                  
058700***************************************************************** 
058800*   1700 SECTION - DETERMINE THE MODEL START YEAR                 
058900*   NOTE - THIS MUST RUN BEFORE 1600-BUILD-DEBT-STREAM, SINCE     
059000*   THE DEBT STREAM'S OWN START YEAR IS DERIVED FROM THIS         
059100*   RESULT.  THE EVENT-YEAR CONTRIBUTION USES THE RAW             
059200*   ACTION-YEAR OF EVERY EVENT RECORD, NOT THE RESOLVED           
059300*   EVENT-YEAR (1800 HAS NOT RUN YET AND DOES NOT NEED TO -       
059400*   AN EVENT'S DERIVED YEAR IS ALWAYS ONE OF ITS OWN ACTION       
059500*   YEARS, SO THE RAW MINIMUM IS THE SAME EITHER WAY).            
059600***************************************************************** 
059700 1700-DETERMINE-HORIZON.                                          
059800     MOVE 9999 TO WS-MODEL-START-YEAR                             
059900     PERFORM 1710-MIN-STREAM-YEAR                                 
060000         VARYING ST-IDX FROM 1 BY 1                               
060100         UNTIL ST-IDX > ST-STREAM-COUNT                           
060200     PERFORM 1720-MIN-EVENT-YEAR                                  
060300         VARYING EV-IDX FROM 1 BY 1                               
060400         UNTIL EV-IDX > EV-EVENT-COUNT.                           
060500                                                                  
060600 1700-EXIT.                                                       
060700     EXIT.                                                        
060800                                                                  
060900 1710-MIN-STREAM-YEAR.                                            
061000     IF ST-START-YEAR(ST-IDX) < WS-MODEL-START-YEAR               
061100         MOVE ST-START-YEAR(ST-IDX) TO WS-MODEL-START-YEAR        
061200     END-IF.                                                      
061300                                                                  
061400 1710-EXIT.                                                       
061500     EXIT.                                                        
061600                                                                  
061700 1720-MIN-EVENT-YEAR.                                             
061800     IF EV-T-ACTION-YEAR(EV-IDX) < WS-MODEL-START-YEAR            
061900         MOVE EV-T-ACTION-YEAR(EV-IDX) TO WS-MODEL-START-YEAR     
062000     END-IF.                                                      
062100                                                                  
062200 1720-EXIT.                                                       
062300     EXIT.                                                        
062400                                                                  
062500***************************************************************** 
062600*   1800 SECTION - RESOLVE EVENT-YEAR 0 TO THE EARLIEST           
062700*   ACTION-YEAR AMONG ALL RECORDS SHARING THE SAME EVENT NAME     
062800***************************************************************** 
062900 1800-RESOLVE-EVENT-YEARS.                                        
063000     PERFORM 1805-RESOLVE-ONE-EVENT                               
063100         VARYING EV-IDX FROM 1 BY 1                               
063200         UNTIL EV-IDX > EV-EVENT-COUNT.                           
063300                                                                  
063400 1800-EXIT.                                                       
063500     EXIT.                                                        
063600                                                                  
063700 1805-RESOLVE-ONE-EVENT.                                          
063800     IF EV-T-YEAR(EV-IDX) = 0                                     
063900         MOVE 9999 TO WS-MIN-ACTION-YEAR                          
064000         PERFORM 1810-SCAN-FOR-MIN                                
064100             VARYING WS-SUB2 FROM 1 BY 1                          
064200             UNTIL WS-SUB2 > EV-EVENT-COUNT                       
064300         MOVE WS-MIN-ACTION-YEAR TO EV-T-YEAR(EV-IDX)             
064400     END-IF.                                                      
064500                                                                  
064600 1805-EXIT.                                                       
064700     EXIT.                                                        
064800                                                                  
064900 1810-SCAN-FOR-MIN.                                               
065000     IF EV-T-NAME(WS-SUB2) = EV-T-NAME(EV-IDX)                    
065100         AND EV-T-ACTION-YEAR(WS-SUB2) < WS-MIN-ACTION-YEAR       
065200         MOVE EV-T-ACTION-YEAR(WS-SUB2) TO WS-MIN-ACTION-YEAR     
065300     END-IF.                                                      
065400                                                                  
065500 1810-EXIT.                                                       
065600     EXIT.                                                        
065700                                                                  
065800***************************************************************** 
065900*   2000 SECTION - FLOW ENGINE INIT FOR ONE STREAM                
066000*   FANS ROW 1 (HOLDING FM-INITIAL-VALUE / FM-MULTIPLIER SINCE    
066100*   0220-STORE-FLOW-MASTER) OUT ACROSS THE STREAM'S FULL          
066200*   DURATION.  AN ASSET'S BALANCE ONLY OCCUPIES ROW 1 - ROWS      
066300*   2 AND ON START AT ZERO AND ARE FILLED BY 4100-GROW-ASSETS.    
066400*   EVERY OTHER KIND REPEATS THE SAME VALUE EVERY YEAR UNLESS     
066500*   AN EVENT OR THE TAX ENGINE CHANGES IT.                        
066600***************************************************************** 
066700 2000-INIT-FLOW-STREAM.                                           
066800     IF NOT ST-DEBT(ST-IDX)                                       
066900         COMPUTE ST-DURATION(ST-IDX) =                            
067000             WS-MODEL-START-YEAR + WS-HORIZON - 1                 
067100             - ST-START-YEAR(ST-IDX) + 1                          
067200     END-IF                                                       
067300     MOVE ST-BASE-VALUE(ST-IDX, 1) TO WS-SEED-VALUE               
067400     MOVE ST-YR-MULT(ST-IDX, 1)    TO WS-SEED-MULT                
067500     PERFORM 2010-FILL-YEAR-ROW                                   
067600         VARYING ST-YR-IDX FROM 1 BY 1                            
067700         UNTIL ST-YR-IDX > ST-DURATION(ST-IDX).                   
067800                                                                  
067900 2000-EXIT.                                                       
068000     EXIT.                                                        
068100                                                                  
068200 2010-FILL-YEAR-ROW.                                              
068300     IF ST-YR-IDX = 1 OR NOT ST-ASSET(ST-IDX)                     
068400         MOVE WS-SEED-VALUE TO ST-BASE-VALUE(ST-IDX, ST-YR-IDX)   
068500     ELSE                                                         
068600         MOVE 0 TO ST-BASE-VALUE(ST-IDX, ST-YR-IDX)               
068700     END-IF                                                       
068800     MOVE WS-SEED-MULT TO ST-YR-MULT(ST-IDX, ST-YR-IDX).          
068900                                                                  
069000 2010-EXIT.                                                       
069100     EXIT.                                                        
069200                                                                  
069300***************************************************************** 
069400*   4000 SECTION - SIMULATION DRIVER YEAR LOOP                    
069500***************************************************************** 
069600 4000-RUN-SIMULATION.                                             
069700     PERFORM 4010-RUN-ONE-YEAR                                    
069800         VARYING WS-YEAR-OFFSET FROM 1 BY 1                       
069900         UNTIL WS-YEAR-OFFSET > WS-HORIZON.                       
070000                                                                  
070100 4000-EXIT.                                                       
070200     EXIT.                                                        
070300                                                                  
070400 4010-RUN-ONE-YEAR.                                               
070500     COMPUTE WS-CURRENT-YEAR =                                    
070600         WS-MODEL-START-YEAR + WS-YEAR-OFFSET - 1                 
070700     PERFORM 4100-GROW-ASSETS                                     
070800     PERFORM 4200-APPLY-EVENTS                                    
070900     PERFORM 4050-SUM-YEAR-TOTALS                                 
071000     MOVE WS-CURRENT-YEAR TO WS-LOOKUP-YEAR                       
071100     SET ST-IDX TO WS-DEBT-IDX                                    
071200     PERFORM 5000-YEAR-TO-INDEX                                   
071300     IF WS-LOOKUP-IDX NOT = 0                                     
071400         MOVE ST-BASE-VALUE(WS-DEBT-IDX, WS-LOOKUP-IDX)           
071500             TO WS-DEBT-THIS-YEAR                                 
071600     ELSE                                                         
071700         MOVE 0 TO WS-DEBT-THIS-YEAR                              
071800     END-IF                                                       
071900     COMPUTE WS-SURPLUS =                                         
072000         WS-TOTAL-REVENUE - WS-TOTAL-EXPENSE - WS-DEBT-THIS-YEAR  
072100     IF WS-SURPLUS >= 0                                           
072200         PERFORM 4300-INVEST-SURPLUS                              
072300     ELSE                                                         
072400         COMPUTE WS-DEFICIT = 0 - WS-SURPLUS                      
072500         PERFORM 4400-WITHDRAW-DEFICIT                            
072600     END-IF                                                       
072700     PERFORM 4060-STORE-YEAR-TOTALS.                              
072800                                                                  
072900 4010-EXIT.                                                       
073000     EXIT.                                                        
073100                                                                  
073200***************************************************************** 
073300*   4050 - TOTAL REVENUE AND EXPENSE STREAMS FOR THE CURRENT      
073400*   YEAR.  A TAXABLE-INCOME STREAM IS TAXED HERE (6600) AND       
073500*   CONTRIBUTES ITS AFTER-TAX AMOUNT TO TOTAL REVENUE.            
073600***************************************************************** 
073700 4050-SUM-YEAR-TOTALS.                                            
073800     MOVE 0 TO WS-TOTAL-REVENUE                                   
073900     MOVE 0 TO WS-TOTAL-EXPENSE                                   
074000     PERFORM 4055-SUM-ONE-STREAM THRU 4055-EXIT                   
074100         VARYING ST-IDX FROM 1 BY 1                               
074200         UNTIL ST-IDX > ST-STREAM-COUNT.                          
074300                                                                  
074400 4050-EXIT.                                                       
074500     EXIT.                                                        
074600                                                                  
074700 4055-SUM-ONE-STREAM.                                             
074800     MOVE WS-CURRENT-YEAR TO WS-LOOKUP-YEAR                       
074900     PERFORM 5000-YEAR-TO-INDEX                                   
075000     IF WS-LOOKUP-IDX = 0                                         
075100         GO TO 4055-EXIT                                          
075200     END-IF                                                       
075300     MOVE WS-LOOKUP-IDX TO WS-THIS-IDX                            
075400     EVALUATE TRUE                                                
075500         WHEN ST-REVENUE(ST-IDX)                                  
075600             ADD ST-BASE-VALUE(ST-IDX, WS-THIS-IDX)               
075700                 TO WS-TOTAL-REVENUE                              
075800         WHEN ST-EXPENSE(ST-IDX)                                  
075900             ADD ST-BASE-VALUE(ST-IDX, WS-THIS-IDX)               
076000                 TO WS-TOTAL-EXPENSE                              
076100         WHEN ST-TAXABLE(ST-IDX)                                  
076200             PERFORM 6600-TAX-INCOME-STREAM                       
076300             ADD ST-BASE-VALUE(ST-IDX, WS-THIS-IDX)               
076400                 TO WS-TOTAL-REVENUE                              
076500         WHEN OTHER                                               
076600             CONTINUE                                             
076700     END-EVALUATE.                                                
076800                                                                  
076900 4055-EXIT.                                                       
077000     EXIT.                                                        
077100                                                                  
077200***************************************************************** 
077300*   4060 - CACHE THIS YEAR'S REPORT TOTALS FOR 0900-PRINT-REPORT  
077400***************************************************************** 
077500 4060-STORE-YEAR-TOTALS.                                          
077600     SET YT-IDX TO WS-YEAR-OFFSET                                 
077700     MOVE WS-CURRENT-YEAR TO YT-YEAR(YT-IDX)                      
077800     MOVE WS-TOTAL-REVENUE TO YT-TOTAL-REVENUE(YT-IDX)            
077900     MOVE WS-TOTAL-EXPENSE TO YT-TOTAL-EXPENSE(YT-IDX)            
078000     COMPUTE YT-CASH-FLOW(YT-IDX) =                               
078100         WS-TOTAL-REVENUE - WS-TOTAL-EXPENSE - WS-DEBT-THIS-YEAR  
078200     MOVE 0 TO WS-ASSET-TOTAL                                     
078300     PERFORM 4070-SUM-ONE-ASSET                                   
078400         VARYING ST-IDX FROM 1 BY 1                               
078500         UNTIL ST-IDX > ST-STREAM-COUNT                           
078600     MOVE WS-ASSET-TOTAL TO YT-TOTAL-ASSETS(YT-IDX)               
078700     MOVE WS-CURRENT-YEAR TO WS-LOOKUP-YEAR                       
078800     COMPUTE WS-LOOKUP-YEAR = WS-CURRENT-YEAR + 1                 
078900     SET ST-IDX TO WS-DEBT-IDX                                    
079000     PERFORM 5000-YEAR-TO-INDEX                                   
079100     IF WS-LOOKUP-IDX NOT = 0                                     
079200         MOVE ST-BASE-VALUE(WS-DEBT-IDX, WS-LOOKUP-IDX)           
079300             TO YT-DEBT(YT-IDX)                                   
079400     ELSE                                                         
079500         MOVE 0 TO YT-DEBT(YT-IDX)                                
079600     END-IF                                                       
079700     ADD WS-TOTAL-REVENUE TO YT-GRAND-REVENUE                     
079800     ADD WS-TOTAL-EXPENSE TO YT-GRAND-EXPENSE.                    
079900                                                                  
080000 4060-EXIT.                                                       
080100     EXIT.                                                        
080200                                                                  
080300 4070-SUM-ONE-ASSET.                                              
080400     IF ST-ASSET(ST-IDX)                                          
080500         COMPUTE WS-LOOKUP-YEAR = WS-CURRENT-YEAR + 1             
080600         PERFORM 5000-YEAR-TO-INDEX                               
080700         IF WS-LOOKUP-IDX NOT = 0                                 
080800             ADD ST-BASE-VALUE(ST-IDX, WS-LOOKUP-IDX)             
080900                 TO WS-ASSET-TOTAL                                
081000         END-IF                                                   
081100     END-IF.                                                      
081200                                                                  
081300 4070-EXIT.                                                       
081400     EXIT.                                                        
081500                                                                  
081600***************************************************************** 
081700*   4100 SECTION - GROW EVERY ASSET ONE YEAR                      
081800***************************************************************** 
081900 4100-GROW-ASSETS.                                                
082000     PERFORM 4110-GROW-ONE-ASSET THRU 4110-EXIT                   
082100         VARYING ST-IDX FROM 1 BY 1                               
082200         UNTIL ST-IDX > ST-STREAM-COUNT.                          
082300                                                                  
082400 4100-EXIT.                                                       
082500     EXIT.                                                        
082600                                                                  
082700 4110-GROW-ONE-ASSET.                                             
082800     IF NOT ST-ASSET(ST-IDX)                                      
082900         GO TO 4110-EXIT                                          
083000     END-IF                                                       
083100     MOVE WS-CURRENT-YEAR TO WS-LOOKUP-YEAR                       
083200     PERFORM 5000-YEAR-TO-INDEX                                   
083300     MOVE WS-LOOKUP-IDX TO WS-THIS-IDX                            
083400     COMPUTE WS-LOOKUP-YEAR = WS-CURRENT-YEAR + 1                 
083500     PERFORM 5000-YEAR-TO-INDEX                                   
083600     MOVE WS-LOOKUP-IDX TO WS-NEXT-IDX                            
083700     IF WS-THIS-IDX NOT = 0 AND WS-NEXT-IDX NOT = 0               
083800         COMPUTE ST-BASE-VALUE(ST-IDX, WS-NEXT-IDX) =             
083900             ST-BASE-VALUE(ST-IDX, WS-THIS-IDX)                   
084000             * ST-YR-MULT(ST-IDX, WS-THIS-IDX)                    
084100     END-IF.                                                      
084200                                                                  
084300 4110-EXIT.                                                       
084400     EXIT.                                                        
084500                                                                  
084600***************************************************************** 
084700*   4200 SECTION - APPLY EVENTS THAT FIRE IN THE CURRENT YEAR     
084800***************************************************************** 
084900 4200-APPLY-EVENTS.                                               
085000     PERFORM 4210-APPLY-ONE-EVENT THRU 4210-EXIT                  
085100         VARYING EV-IDX FROM 1 BY 1                               
085200         UNTIL EV-IDX > EV-EVENT-COUNT.                           
085300                                                                  
085400 4200-EXIT.                                                       
085500     EXIT.                                                        
085600                                                                  
085700 4210-APPLY-ONE-EVENT.                                            
085800     IF EV-T-YEAR(EV-IDX) NOT = WS-CURRENT-YEAR                   
085900         GO TO 4210-EXIT                                          
086000     END-IF                                                       
086100     MOVE 'N' TO TARGET-FOUND-SW                                  
086200     PERFORM 4250-FIND-TARGET                                     
086300         VARYING ST-IDX FROM 1 BY 1                               
086400         UNTIL ST-IDX > ST-STREAM-COUNT OR TARGET-FOUND           
086500     IF NOT TARGET-FOUND                                          
086600         DISPLAY 'FINPROJ - EVENT TARGET NOT FOUND - '            
086700             EV-T-TARGET-NAME(EV-IDX)                             
086800         SET INPUT-ERROR TO TRUE                                  
086900         STOP RUN                                                 
087000     END-IF                                                       
087100     SET WS-TARGET-IDX TO ST-IDX                                  
087200     MOVE EV-T-ACTION-DUR(EV-IDX) TO WS-ACTION-DUR-EFF            
087300     IF WS-ACTION-DUR-EFF = 0                                     
087400         MOVE 1 TO WS-ACTION-DUR-EFF                              
087500     END-IF                                                       
087600     EVALUATE TRUE                                                
087700         WHEN EV-ACT-UPD-BASE(EV-IDX)                             
087800             PERFORM 4220-SET-BASE-YEAR                           
087900                 VARYING WS-SUB1 FROM 0 BY 1                      
088000                 UNTIL WS-SUB1 >= WS-ACTION-DUR-EFF               
088100         WHEN EV-ACT-ADD-BASE(EV-IDX)                             
088200             PERFORM 4225-ADD-BASE-YEAR                           
088300                 VARYING WS-SUB1 FROM 0 BY 1                      
088400                 UNTIL WS-SUB1 >= WS-ACTION-DUR-EFF               
088500         WHEN EV-ACT-WITHDRAW(EV-IDX)                             
088600             PERFORM 4230-EVENT-WITHDRAW                          
088700         WHEN EV-ACT-UPD-MULT(EV-IDX)                             
088800             PERFORM 4240-EVENT-UPD-MULT                          
088900         WHEN OTHER                                               
089000             DISPLAY 'FINPROJ - UNKNOWN ACTION CODE - '           
089100                 EV-T-ACTION-CODE(EV-IDX)                         
089200             SET INPUT-ERROR TO TRUE                              
089300             STOP RUN                                             
089400     END-EVALUATE.                                                
089500                                                                  
089600 4210-EXIT.                                                       
089700     EXIT.                                                        
089800                                                                  
089900 4220-SET-BASE-YEAR.                                              
090000     SET ST-IDX TO WS-TARGET-IDX                                  
090100     COMPUTE WS-LOOKUP-YEAR = EV-T-ACTION-YEAR(EV-IDX) + WS-SUB1  
090200     PERFORM 5000-YEAR-TO-INDEX                                   
090300     IF WS-LOOKUP-IDX NOT = 0                                     
090400         MOVE EV-T-ACTION-AMT(EV-IDX)                             
090500             TO ST-BASE-VALUE(ST-IDX, WS-LOOKUP-IDX)              
090600     END-IF.                                                      
090700                                                                  
090800 4220-EXIT.                                                       
090900     EXIT.                                                        
091000                                                                  
091100 4225-ADD-BASE-YEAR.                                              
091200     SET ST-IDX TO WS-TARGET-IDX                                  
091300     COMPUTE WS-LOOKUP-YEAR = EV-T-ACTION-YEAR(EV-IDX) + WS-SUB1  
091400     PERFORM 5000-YEAR-TO-INDEX                                   
091500     IF WS-LOOKUP-IDX NOT = 0                                     
091600         ADD EV-T-ACTION-AMT(EV-IDX)                              
091700             TO ST-BASE-VALUE(ST-IDX, WS-LOOKUP-IDX)              
091800     END-IF.                                                      
091900                                                                  
092000 4225-EXIT.                                                       
092100     EXIT.                                                        
092200                                                                  
092300 4230-EVENT-WITHDRAW.                                             
092400     SET ST-IDX TO WS-TARGET-IDX                                  
092500     MOVE EV-T-ACTION-YEAR(EV-IDX) TO WS-LOOKUP-YEAR              
092600     MOVE EV-T-ACTION-AMT(EV-IDX)  TO WS-WD-REQUEST-AMT           
092700     PERFORM 4411-WITHDRAW-CORE THRU 4411-EXIT.                   
092800                                                                  
092900 4230-EXIT.                                                       
093000     EXIT.                                                        
093100                                                                  
093200 4240-EVENT-UPD-MULT.                                             
093300     SET ST-IDX TO WS-TARGET-IDX                                  
093400     MOVE EV-T-ACTION-YEAR(EV-IDX) TO WS-LOOKUP-YEAR              
093500     PERFORM 5000-YEAR-TO-INDEX                                   
093600     IF WS-LOOKUP-IDX NOT = 0                                     
093700         MOVE EV-T-ACTION-RATE(EV-IDX)                            
093800             TO ST-YR-MULT(ST-IDX, WS-LOOKUP-IDX)                 
093900     END-IF.                                                      
094000                                                                  
094100 4240-EXIT.                                                       
094200     EXIT.                                                        
094300                                                                  
094400 4250-FIND-TARGET.                                                
094500     IF ST-NAME(ST-IDX) = EV-T-TARGET-NAME(EV-IDX)                
094600         SET TARGET-FOUND TO TRUE                                 
094700     END-IF.                                                      
094800                                                                  
094900 4250-EXIT.                                                       
095000     EXIT.                                                        
095100                                                                  
095200***************************************************************** 
095300*   4300 SECTION - INVEST A CASH SURPLUS                          
095400*   PASS 1 FILLS CAPPED ASSETS FIRST, LEAVING A POST-CAP          
095500*   REMAINDER.  PASS 2 COMPUTES EVERY ALLOCATED DEPOSIT FROM      
095600*   THAT SAME REMAINDER - ALLOCATED DEPOSITS DO NOT REDUCE        
095700*   EACH OTHER (PR-019).                                          
095800***************************************************************** 
095900 4300-INVEST-SURPLUS.                                             
096000     PERFORM 4310-DEPOSIT-CAPPED-ASSET                            
096100         VARYING ST-IDX FROM 1 BY 1                               
096200         UNTIL ST-IDX > ST-STREAM-COUNT                           
096300     MOVE WS-SURPLUS TO WS-POST-CAP-SURPLUS                       
096400     PERFORM 4320-DEPOSIT-ALLOCATED-ASSET                         
096500         VARYING ST-IDX FROM 1 BY 1                               
096600         UNTIL ST-IDX > ST-STREAM-COUNT.                          
096700                                                                  
096800 4300-EXIT.                                                       
096900     EXIT.                                                        
097000                                                                  
097100 4310-DEPOSIT-CAPPED-ASSET.                                       
097200     IF ST-ASSET(ST-IDX) AND ST-CAP-VALUE(ST-IDX) > 0             
097300         MOVE WS-SURPLUS TO WS-DEP-REQUEST-AMT                    
097400         PERFORM 4311-DEPOSIT-CORE THRU 4311-EXIT                 
097500         SUBTRACT WS-DEP-ACTUAL-AMT FROM WS-SURPLUS               
097600     END-IF.                                                      
097700                                                                  
097800 4310-EXIT.                                                       
097900     EXIT.                                                        
098000                                                                  
098100 4311-DEPOSIT-CORE.                                               
098200     COMPUTE WS-LOOKUP-YEAR = WS-CURRENT-YEAR + 1                 
098300     PERFORM 5000-YEAR-TO-INDEX                                   
098400     IF WS-LOOKUP-IDX = 0                                         
098500         MOVE 0 TO WS-DEP-ACTUAL-AMT                              
098600         GO TO 4311-EXIT                                          
098700     END-IF                                                       
098800     MOVE WS-LOOKUP-IDX TO WS-NEXT-IDX                            
098900     IF ST-CAP-VALUE(ST-IDX) > 0                                  
099000         COMPUTE WS-DEPOSIT-SPACE =                               
099100             ST-CAP-VALUE(ST-IDX)                                 
099200             - ST-BASE-VALUE(ST-IDX, WS-NEXT-IDX)                 
099300         IF WS-DEPOSIT-SPACE < 0                                  
099400             MOVE 0 TO WS-DEPOSIT-SPACE                           
099500         END-IF                                                   
099600         IF WS-DEP-REQUEST-AMT < WS-DEPOSIT-SPACE                 
099700             MOVE WS-DEP-REQUEST-AMT TO WS-DEP-ACTUAL-AMT         
099800         ELSE                                                     
099900             MOVE WS-DEPOSIT-SPACE TO WS-DEP-ACTUAL-AMT           
100000         END-IF                                                   
100100     ELSE                                                         
100200         MOVE WS-DEP-REQUEST-AMT TO WS-DEP-ACTUAL-AMT             
100300     END-IF                                                       
100400     ADD WS-DEP-ACTUAL-AMT TO ST-BASE-VALUE(ST-IDX, WS-NEXT-IDX). 
100500                                                                  
100600 4311-EXIT.                                                       
100700     EXIT.                                                        
100800                                                                  
100900 4320-DEPOSIT-ALLOCATED-ASSET.                                    
101000     IF ST-ASSET(ST-IDX) AND ST-ALLOCATION(ST-IDX) > 0            
101100         COMPUTE WS-DEP-REQUEST-AMT =                             
101200             WS-POST-CAP-SURPLUS * ST-ALLOCATION(ST-IDX)          
101300         PERFORM 4311-DEPOSIT-CORE THRU 4311-EXIT                 
101400     END-IF.                                                      
101500                                                                  
101600 4320-EXIT.                                                       
101700     EXIT.                                                        
101800                                                                  
101900***************************************************************** 
102000*   4400 SECTION - WITHDRAW TO COVER A CASH SHORTFALL             
102100*   ASSETS ARE WALKED IN FLOW-MASTER FILE ORDER.  WHATEVER        
102200*   REMAINS UNCOVERED WHEN THE WALK ENDS IS POSTED TO DEBT        
102300*   EXACTLY ONCE (PR-217 - A PRIOR VERSION POSTED PER ASSET).     
102400***************************************************************** 
102500 4400-WITHDRAW-DEFICIT.                                           
102600     PERFORM 4410-WITHDRAW-ONE-ASSET                              
102700         VARYING ST-IDX FROM 1 BY 1                               
102800         UNTIL ST-IDX > ST-STREAM-COUNT OR WS-DEFICIT NOT > 0     
102900     IF WS-DEFICIT > 0                                            
103000         MOVE WS-DEFICIT TO WS-RESIDUE                            
103100     ELSE                                                         
103200         MOVE 0 TO WS-RESIDUE                                     
103300     END-IF                                                       
103400     COMPUTE WS-LOOKUP-YEAR = WS-CURRENT-YEAR + 1                 
103500     SET ST-IDX TO WS-DEBT-IDX                                    
103600     PERFORM 5000-YEAR-TO-INDEX                                   
103700     IF WS-LOOKUP-IDX NOT = 0                                     
103800         ADD WS-RESIDUE TO                                        
103900             ST-BASE-VALUE(WS-DEBT-IDX, WS-LOOKUP-IDX)            
104000     END-IF.                                                      
104100                                                                  
104200 4400-EXIT.                                                       
104300     EXIT.                                                        
104400                                                                  
104500 4410-WITHDRAW-ONE-ASSET.                                         
104600     IF ST-ASSET(ST-IDX)                                          
104700         MOVE WS-DEFICIT TO WS-WD-REQUEST-AMT                     
104800         COMPUTE WS-LOOKUP-YEAR = WS-CURRENT-YEAR + 1             
104900         PERFORM 4411-WITHDRAW-CORE THRU 4411-EXIT                
105000         SUBTRACT WS-WD-ACTUAL-AMT FROM WS-DEFICIT                
105100     END-IF.                                                      
105200                                                                  
105300 4410-EXIT.                                                       
105400     EXIT.                                                        
105500                                                                  
105600 4411-WITHDRAW-CORE.                                              
105700     PERFORM 5000-YEAR-TO-INDEX                                   
105800     IF WS-LOOKUP-IDX = 0                                         
105900         MOVE 0 TO WS-WD-ACTUAL-AMT                               
106000         GO TO 4411-EXIT                                          
106100     END-IF                                                       
106200     MOVE WS-LOOKUP-IDX TO WS-NEXT-IDX                            
106300     IF WS-WD-REQUEST-AMT < ST-BASE-VALUE(ST-IDX, WS-NEXT-IDX)    
106400         MOVE WS-WD-REQUEST-AMT TO WS-WD-ACTUAL-AMT               
106500     ELSE                                                         
106600         MOVE ST-BASE-VALUE(ST-IDX, WS-NEXT-IDX)                  
106700             TO WS-WD-ACTUAL-AMT                                  
106800     END-IF                                                       
106900     IF WS-WD-ACTUAL-AMT < 0                                      
107000         MOVE 0 TO WS-WD-ACTUAL-AMT                               
107100     END-IF                                                       
107200     SUBTRACT WS-WD-ACTUAL-AMT                                    
107300         FROM ST-BASE-VALUE(ST-IDX, WS-NEXT-IDX).                 
107400                                                                  
107500 4411-EXIT.                                                       
107600     EXIT.                                                        
107700                                                                  
107800***************************************************************** 
107900*   5000 SECTION - YEAR-TO-INDEX MAPPING                          
108000*   INPUT  - ST-IDX (CURRENT STREAM), WS-LOOKUP-YEAR              
108100*   OUTPUT - WS-LOOKUP-IDX, ZERO WHEN THE YEAR FALLS OUTSIDE      
108200*   THE STREAM'S [START-YEAR, START-YEAR+DURATION-1] RANGE.       
108300***************************************************************** 
108400 5000-YEAR-TO-INDEX.                                              
108500     COMPUTE WS-LOOKUP-IDX =                                      
108600         WS-LOOKUP-YEAR - ST-START-YEAR(ST-IDX) + 1               
108700     IF WS-LOOKUP-IDX < 1                                         
108800         OR WS-LOOKUP-IDX > ST-DURATION(ST-IDX)                   
108900         MOVE 0 TO WS-LOOKUP-IDX                                  
109000     END-IF.                                                      
109100                                                                  
109200 5000-EXIT.                                                       
109300     EXIT.                                                        
109400                                                                  
109500***************************************************************** 
109600*   6000 SECTION - WALK A PROGRESSIVE BRACKET TABLE               
109700*   CURRENT-BRACKET-WORK (CUR-BRKT-AREA) MUST ALREADY HOLD THE    
109800*   SCHEDULE TO WALK AND TAX-CALC-INCOME THE AMOUNT TO TAX.       
109900*   RESULT COMES BACK IN TAX-CALC-RESULT, UNROUNDED.              
110000***************************************************************** 
110100 6000-COMPUTE-BRACKET-TAX.                                        
110200     MOVE 0 TO TAX-PREV-CEIL                                      
110300     MOVE 0 TO TAX-CALC-RESULT                                    
110400     PERFORM 6050-TAX-ONE-BRACKET                                 
110500         VARYING CUR-BRKT-IDX FROM 1 BY 1                         
110600         UNTIL CUR-BRKT-IDX > CUR-BRKT-COUNT.                     
110700                                                                  
110800 6000-EXIT.                                                       
110900     EXIT.                                                        
111000                                                                  
111100 6050-TAX-ONE-BRACKET.                                            
111200     COMPUTE TAX-SLICE-AMT = TAX-CALC-INCOME - TAX-PREV-CEIL      
111300     IF TAX-SLICE-AMT >                                           
111400         (CUR-BRKT-CEIL(CUR-BRKT-IDX) - TAX-PREV-CEIL)            
111500         COMPUTE TAX-SLICE-AMT =                                  
111600             CUR-BRKT-CEIL(CUR-BRKT-IDX) - TAX-PREV-CEIL          
111700     END-IF                                                       
111800     IF TAX-SLICE-AMT < 0                                         
111900         MOVE 0 TO TAX-SLICE-AMT                                  
112000     END-IF                                                       
112100     COMPUTE TAX-CALC-RESULT = TAX-CALC-RESULT +                  
112200         (CUR-BRKT-RATE(CUR-BRKT-IDX) / 100) * TAX-SLICE-AMT      
112300     MOVE CUR-BRKT-CEIL(CUR-BRKT-IDX) TO TAX-PREV-CEIL.           
112400                                                                  
112500 6050-EXIT.                                                       
112600     EXIT.                                                        
112700                                                                  
112800***************************************************************** 
112900*   6400 SECTION - LOAD THE CURRENT STREAM'S STATE SCHEDULE       
113000*   INTO CUR-BRKT-AREA.  ST-IDX MUST ALREADY POINT AT THE         
113100*   TAXABLE-INCOME STREAM BEING TAXED.                            
113200***************************************************************** 
113300 6400-SELECT-STATE-TABLE.                                         
113400     EVALUATE ST-STATE-CODE(ST-IDX)                               
113500         WHEN 'MA'                                                
113600             MOVE MA-BRACKET-CONSTANTS TO CUR-BRKT-FLAT-BYTES     
113700             MOVE MA-BRKT-COUNT TO CUR-BRKT-COUNT                 
113800         WHEN 'CA'                                                
113900             MOVE CA-BRACKET-CONSTANTS TO CUR-BRKT-FLAT-BYTES     
114000             MOVE CA-BRKT-COUNT TO CUR-BRKT-COUNT                 
114100         WHEN 'PA'                                                
114200             MOVE PA-BRACKET-CONSTANTS TO CUR-BRKT-FLAT-BYTES     
114300             MOVE PA-BRKT-COUNT TO CUR-BRKT-COUNT                 
114400         WHEN 'MI'                                                
114500             MOVE MI-BRACKET-CONSTANTS TO CUR-BRKT-FLAT-BYTES     
114600             MOVE MI-BRKT-COUNT TO CUR-BRKT-COUNT                 
114700         WHEN 'OH'                                                
114800             MOVE OH-BRACKET-CONSTANTS TO CUR-BRKT-FLAT-BYTES     
114900             MOVE OH-BRKT-COUNT TO CUR-BRKT-COUNT                 
115000         WHEN OTHER                                               
115100             DISPLAY 'FINPROJ - UNSUPPORTED STATE CODE - '        
115200                 ST-STATE-CODE(ST-IDX)                            
115300             SET INPUT-ERROR TO TRUE                              
115400             STOP RUN                                             
115500     END-EVALUATE.                                                
115600                                                                  
115700 6400-EXIT.                                                       
115800     EXIT.                                                        
115900                                                                  
116000***************************************************************** 
116100*   6500 SECTION - COMBINED FEDERAL PLUS STATE TAX                
116200*   TAX-CALC-INCOME MUST ALREADY HOLD THE INCOME TO TAX.          
116300*   RESULT COMES BACK IN TAX-COMBINED-AMT, A WHOLE UNIT ROUNDED   
116400*   FROM THE UNROUNDED SUM OF THE TWO COMPONENTS.                 
116500***************************************************************** 
116600 6500-COMPUTE-COMBINED-TAX.                                       
116700     PERFORM 6400-SELECT-STATE-TABLE                              
116800     PERFORM 6000-COMPUTE-BRACKET-TAX                             
116900     MOVE TAX-CALC-RESULT TO TAX-STATE-AMT                        
117000     MOVE FEDERAL-BRACKET-CONSTANTS TO CUR-BRKT-FLAT-BYTES        
117100     MOVE FED-BRKT-COUNT TO CUR-BRKT-COUNT                        
117200     PERFORM 6000-COMPUTE-BRACKET-TAX                             
117300     MOVE TAX-CALC-RESULT TO TAX-FED-AMT                          
117400     COMPUTE TAX-COMBINED-AMT ROUNDED =                           
117500         TAX-STATE-AMT + TAX-FED-AMT.                             
117600                                                                  
117700 6500-EXIT.                                                       
117800     EXIT.                                                        
117900                                                                  
118000***************************************************************** 
118100*   6600 SECTION - TAX ONE TAXABLE-INCOME STREAM FOR THE          
118200*   CURRENT YEAR.  ST-IDX / WS-THIS-IDX MUST ALREADY POINT AT     
118300*   THE STREAM AND ITS CURRENT-YEAR ROW (SET BY 4055).  THE       
118400*   TAX COMPUTED IS SUBTRACTED FROM THE STREAM'S BASE VALUE -     
118500*   WHAT REMAINS IS THE AFTER-TAX AMOUNT THE CALLER TOTALS        
118600*   INTO REVENUE.                                                 
118700***************************************************************** 
118800 6600-TAX-INCOME-STREAM.                                          
118900     MOVE ST-BASE-VALUE(ST-IDX, WS-THIS-IDX) TO TAX-CALC-INCOME   
119000     PERFORM 6500-COMPUTE-COMBINED-TAX                            
119100     SUBTRACT TAX-COMBINED-AMT                                    
119200         FROM ST-BASE-VALUE(ST-IDX, WS-THIS-IDX).                 
119300                                                                  
119400 6600-EXIT.                                                       
119500     EXIT.                                                        
119600                                                                  
119700***************************************************************** 
119800*   OPEN-CHECK - SHARED FILE-OPEN STATUS TEST                     
119900*   STATUS '00' IS NORMAL, '05' IS AN OPTIONAL FILE THAT DID      
120000*   NOT EXIST (TREATED AS EMPTY) - ANYTHING ELSE ABENDS THE RUN.  
120100***************************************************************** 
120200 OPEN-CHECK.                                                      
120300     IF WS-FILE-STATUS-CHECK NOT = '00'                           
120400         AND WS-FILE-STATUS-CHECK NOT = '05'                      
120500         DISPLAY 'FINPROJ - OPEN ERROR ON ' WS-FILE-NAME-CHECK    
120600             ' STATUS ' WS-FILE-STATUS-CHECK                      
120700         STOP RUN                                                 
120800     END-IF.                                                      
120900                                                                  
121000 OPEN-CHECK-EXIT.                                                 
121100     EXIT.                                                        
