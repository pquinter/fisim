000100***************************************************************** 
000200*    FLOWREC   -  FLOW-MASTER INPUT RECORD                        
000300*    ONE RECORD PER REVENUE / EXPENSE / ASSET / TAXABLE-INCOME    
000400*    STREAM DEFINED FOR A PLANNING RUN.  STREAMS ARE PROCESSED    
000500*    IN FILE ORDER - THAT ORDER IS ALSO THE ASSET PRIORITY        
000600*    ORDER FOR INVESTING SURPLUS AND WITHDRAWING A DEFICIT.       
000700*-----------------------------------------------------------      
000800*    CHANGE LOG                                                   
000900*    14MAR89 CJA  ORIGINAL COPYBOOK FOR FINPROJ                   PR-001
001000*    02AUG91 RJM  ADDED FM-CAP-VALUE / FM-ALLOCATION FOR          PR-017
001100*                 THE ASSET-ENGINE DEPOSIT CAPS                   
001200*    19FEB99 DPK  Y2K - FM-START-YEAR CONFIRMED 4-DIGIT,          PR-204
001300*                 NO CHANGE REQUIRED                              
001400***************************************************************** 
001500 01  FLOW-MASTER-REC.                                             
001600     05  FM-NAME                     PIC X(20).                   
001700     05  FM-KIND                     PIC X(01).                   
001800         88  FM-KIND-REVENUE             VALUE 'R'.               
001900         88  FM-KIND-EXPENSE             VALUE 'E'.               
002000         88  FM-KIND-ASSET                VALUE 'A'.              
002100         88  FM-KIND-TAXABLE              VALUE 'T'.              
002200         88  FM-KIND-DEBT                 VALUE 'D'.              
002300     05  FM-START-YEAR               PIC 9(04).                   
002400     05  FM-INITIAL-VALUE            PIC S9(09).                  
002500     05  FM-MULTIPLIER               PIC 9(01)V9(04).             
002600     05  FM-CAP-VALUE                PIC 9(09).                   
002700     05  FM-ALLOCATION               PIC V9(04).                  
002800     05  FM-STATE-CODE               PIC X(02).                   
002900     05  FILLER                      PIC X(16).                   
