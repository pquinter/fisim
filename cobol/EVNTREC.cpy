000100***************************************************************** 
000200*    EVNTREC  -  EVENT INPUT RECORD                               
000300*    ONE RECORD PER ACTION.  SEVERAL RECORDS MAY SHARE THE SAME   
000400*    EV-NAME TO GROUP MULTIPLE ACTIONS UNDER ONE NAMED EVENT.     
000500*    WHEN EV-YEAR IS ZERO THE EVENT FIRES IN THE EARLIEST         
000600*    EV-ACTION-YEAR OF ALL RECORDS SHARING ITS EV-NAME.           
000700*-----------------------------------------------------------      
000800*    CHANGE LOG                                                   
000900*    22MAR89 CJA  ORIGINAL COPYBOOK FOR FINPROJ                   PR-001
001000*    02AUG91 RJM  ADDED EV-ACTION-DUR FOR MULTI-YEAR              PR-017
001100*                 UPD-BASE / ADD-BASE ACTIONS                     
001200***************************************************************** 
001300 01  EVENT-REC.                                                   
001400     05  EV-NAME                     PIC X(20).                   
001500     05  EV-YEAR                     PIC 9(04).                   
001600     05  EV-TARGET-NAME              PIC X(20).                   
001700     05  EV-ACTION-CODE              PIC X(12).                   
001800         88  EV-ACT-UPD-BASE             VALUE 'UPD-BASE    '.    
001900         88  EV-ACT-ADD-BASE             VALUE 'ADD-BASE    '.    
002000         88  EV-ACT-WITHDRAW             VALUE 'WITHDRAW    '.    
002100         88  EV-ACT-UPD-MULT              VALUE 'UPD-MULT    '.   
002200     05  EV-ACTION-YEAR              PIC 9(04).                   
002300     05  EV-ACTION-AMT               PIC S9(09).                  
002400     05  EV-ACTION-RATE              PIC 9(01)V9(04).             
002500     05  EV-ACTION-DUR               PIC 9(03).                   
002600     05  FILLER                      PIC X(04).                   
