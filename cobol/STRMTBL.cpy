000100***************************************************************** 
000200*    STRMTBL  -  WORKING STORAGE STREAM TABLE                     
000300*    HOLDS EVERY FLOW-MASTER STREAM (REVENUE, EXPENSE, ASSET,     
000400*    TAXABLE INCOME) PLUS THE IMPLICIT DEBT STREAM APPENDED BY    
000500*    1600-BUILD-DEBT-STREAM.  ST-ENTRY IS KEPT IN FLOW-MASTER     
000600*    FILE ORDER - THAT ORDER DRIVES ASSET INVEST / WITHDRAW       
000700*    PRIORITY.  EACH ENTRY CARRIES ITS OWN RUN OF YEAR-VALUE      
000800*    ROWS, ROW 1 BEING THE ENTRY'S OWN ST-START-YEAR.             
000900*-----------------------------------------------------------      
001000*    CHANGE LOG                                                   
001100*    14MAR89 CJA  ORIGINAL TABLE FOR FINPROJ                      PR-001
001200*    02AUG91 RJM  WIDENED ST-YEAR-ROW TO 101 ENTRIES SO THE       PR-017
001300*                 DEBT STREAM CAN CARRY DURATION-PLUS-ONE         
001400*    11JUN94 LAT  ADDED ST-DURATION PER-ENTRY (DEBT RUNS ONE      PR-088
001500*                 YEAR LONGER THAN EVERY OTHER STREAM)            
001600***************************************************************** 
001700 01  STREAM-TABLE.                                                
001800     05  ST-STREAM-COUNT             PIC S9(04) COMP VALUE 0.     
001900     05  ST-ENTRY OCCURS 51 TIMES INDEXED BY ST-IDX.              
002000         10  ST-NAME                 PIC X(20).                   
002100         10  ST-KIND                 PIC X(01).                   
002200             88  ST-REVENUE              VALUE 'R'.               
002300             88  ST-EXPENSE              VALUE 'E'.               
002400             88  ST-ASSET                VALUE 'A'.               
002500             88  ST-TAXABLE              VALUE 'T'.               
002600             88  ST-DEBT                 VALUE 'D'.               
002700         10  ST-START-YEAR           PIC 9(04).                   
002800         10  ST-CAP-VALUE             PIC 9(09).                  
002900         10  ST-ALLOCATION            PIC V9(04).                 
003000         10  ST-STATE-CODE            PIC X(02).                  
003100         10  ST-DURATION              PIC S9(04) COMP.            
003200         10  ST-YEAR-ROW OCCURS 101 TIMES INDEXED BY ST-YR-IDX.   
003300             15  ST-BASE-VALUE           PIC S9(11).              
003400             15  ST-YR-MULT              PIC 9(01)V9(04).         
003500         10  FILLER                  PIC X(04).                   
003600     05  FILLER                      PIC X(04).                   
