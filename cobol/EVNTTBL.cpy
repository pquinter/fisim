000100***************************************************************** 
000200*    EVNTTBL  -  WORKING STORAGE EVENT TABLE                      
000300*    LOADED ONCE FROM EVENT-FILE BY 0300-LOAD-EVENT-FILE.         
000400*    EV-YEAR IS RESOLVED BY 1800-RESOLVE-EVENT-YEARS WHEN THE     
000500*    INPUT RECORD CARRIED A ZERO (DERIVED EVENT YEAR).            
000600*-----------------------------------------------------------      
000700*    CHANGE LOG                                                   
000800*    22MAR89 CJA  ORIGINAL TABLE FOR FINPROJ                      PR-001
000900*    02AUG91 RJM  ADDED ACTION-CODE 88-LEVELS TO MATCH            PR-018
001000*                 EVNTREC SO 4200-APPLY-EVENTS CAN EVALUATE       
001100*                 THE WORKING COPY DIRECTLY                       
001200***************************************************************** 
001300 01  EVENT-TABLE.                                                 
001400     05  EV-EVENT-COUNT              PIC S9(04) COMP VALUE 0.     
001500     05  EV-ENTRY OCCURS 50 TIMES INDEXED BY EV-IDX.              
001600         10  EV-T-NAME               PIC X(20).                   
001700         10  EV-T-YEAR               PIC 9(04).                   
001800         10  EV-T-TARGET-NAME        PIC X(20).                   
001900         10  EV-T-ACTION-CODE        PIC X(12).                   
002000             88  EV-ACT-UPD-BASE          VALUE 'UPD-BASE    '.   
002100             88  EV-ACT-ADD-BASE          VALUE 'ADD-BASE    '.   
002200             88  EV-ACT-WITHDRAW          VALUE 'WITHDRAW    '.   
002300             88  EV-ACT-UPD-MULT          VALUE 'UPD-MULT    '.   
002400         10  EV-T-ACTION-YEAR        PIC 9(04).                   
002500         10  EV-T-ACTION-AMT         PIC S9(09).                  
002600         10  EV-T-ACTION-RATE        PIC 9(01)V9(04).             
002700         10  EV-T-ACTION-DUR         PIC 9(03).                   
002800         10  FILLER                  PIC X(04).                   
002900     05  FILLER                      PIC X(04).                   
