000100***************************************************************** 
000200*    PROJREC  -  PROJECTION OUTPUT RECORD                         
000300*    ONE RECORD PER STREAM PER SIMULATED YEAR, WRITTEN BY         
000400*    0800-WRITE-PROJECTION-FILE.  INCLUDES THE IMPLICIT DEBT      
000500*    STREAM ALONG WITH EVERY FLOW-MASTER STREAM.                  
000600*-----------------------------------------------------------      
000700*    CHANGE LOG                                                   
000800*    28MAR89 CJA  ORIGINAL COPYBOOK FOR FINPROJ                   PR-001
000900***************************************************************** 
001000 01  PROJECTION-REC.                                              
001100     05  PROJ-YEAR                   PIC 9(04).                   
001200     05  PROJ-NAME                   PIC X(20).                   
001300     05  PROJ-KIND                   PIC X(01).                   
001400     05  PROJ-VALUE                  PIC S9(11).                  
001500     05  FILLER                      PIC X(04).                   
